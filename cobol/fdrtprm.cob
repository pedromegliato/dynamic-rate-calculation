000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITIONS FOR THE RATE PARAMETER FILE               *
000400*     REC 1      =  PARAMETER HEADER ROW                        *
000500*     REC 2 - N  =  ONE ROW PER GIS STATE ADJUSTMENT             *
000600*     LINE SEQUENTIAL - ROW TYPE CARRIED IN COL 1.               *
000700*                                                                *
000800*****************************************************************
000900*  DEFAULTS SHOWN ARE THE SHOP STANDARD RATE TABLE, SEE          *
001000*  WSRTTAB FOR THE BUILT GIS-TABLE AND VALID-STATE TABLE.        *
001100*
001200* 14/11/25 RTC - 001 CREATED.
001300* 28/11/25 RTC - 002 PRM-CURRENT-YEAR MADE OPTIONAL - ZERO MEANS
001400*                    USE THE RUN DATE YEAR, SEE AA010.
001500* 19/01/26 MEF - 003 GIS ROW WIDTH CONFIRMED AT 7 - DO NOT CHANGE
001600*                    WITHOUT RERUNNING THE STATE TABLE TESTS.
001650* 10/08/26 RTC - 004 DEPENDING ON CLAUSE NOW NAMES WS-PARAM-REC-
001660*                    LEN (THE FIELD ACTUALLY HELD IN WORKING
001670*                    STORAGE) - RT-PARAM-REC-LEN NEVER EXISTED.
001700*
001800 FD  RT-PARAM-FILE
001900     RECORD IS VARYING IN SIZE FROM 8 TO 80 CHARACTERS
002000     DEPENDING ON WS-PARAM-REC-LEN.
002100*
002200 01  RT-PARAM-HDR-RECORD.
002300     03  PRH-REC-TYPE          PIC X(1).
002400     03  PRH-BASE-RATE         PIC V9(5).
002500     03  PRH-MIN-CAR-YEAR      PIC 9(4).
002600     03  PRH-MAX-CAR-VALUE     PIC 9(7)V99.
002700     03  PRH-MIN-DEDUCT-PCT    PIC V9(5).
002800     03  PRH-MAX-DEDUCT-PCT    PIC V9(5).
002900     03  PRH-MIN-BROKER-FEE    PIC 9(5)V99.
003000     03  PRH-MAX-BROKER-FEE    PIC 9(5)V99.
003100     03  PRH-AGE-ADJ-RATE      PIC V9(5).
003200     03  PRH-VALUE-ADJ-RATE    PIC V9(5).
003300     03  PRH-COVERAGE-PCT      PIC V9(5).
003400     03  PRH-CURRENT-YEAR      PIC 9(4).
003500     03  FILLER                PIC X(12).
003600*
003700 01  RT-PARAM-GIS-RECORD.
003800     03  PRG-REC-TYPE          PIC X(1).
003900     03  PRG-STATE             PIC X(2).
004000     03  PRG-GIS-RATE          PIC V9(5).
004100     03  FILLER                PIC X(72).
004200*
