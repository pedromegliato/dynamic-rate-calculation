000100*****************************************************************
000200*                                                                *
000300*              NIGHTLY VEHICLE INSURANCE RATING RUN             *
000400*                                                                *
000500*            READS QUOTATION REQUESTS, RATES THEM AGAINST       *
000600*            THE CURRENT GIS/AGE/VALUE PARAMETER SET, AND       *
000700*            WRITES RATED POLICIES, REJECTS AND A PRINT         *
000800*            REPORT WITH PER-STATE CONTROL TOTALS.              *
000900*                                                                *
001000*****************************************************************
001100*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    RT010.
001400*
001500 AUTHOR.        M E FFORDE, FOR APPLEWOOD COMPUTERS.
001600 INSTALLATION.  APPLEWOOD COMPUTERS - MOTOR BROKING BUREAU.
001700 DATE-WRITTEN.  14/03/1987.
001800 DATE-COMPILED.
001900 SECURITY.      COPYRIGHT (C) 1987-2026 AND LATER,
002000                APPLEWOOD COMPUTERS. DISTRIBUTED UNDER THE
002100                GNU GENERAL PUBLIC LICENSE - SEE COPYING.
002200*
002300*    REMARKS.       ORIGINALLY WRITTEN FOR THE MOTOR BUREAU'S
002400*                   OWN OVERNIGHT RATING RUN WHEN THEY FIRST
002500*                   TOOK ON THE SAO PAULO ACCOUNT.  RE-USES THE
002600*                   SAME PARAMETER/CONTROL-TOTAL SHAPE AS THE
002700*                   PAYROLL SUITE'S CHECK REGISTER JOB.
002800*    VERSION.       SEE PROG-NAME IN WS.
002900*    CALLED MODULES.     NONE.
003000*    FILES USED.
003100*                   RATE-PARAMS.   PARAMETER HEADER + GIS ROWS.
003200*                   QUOTE-REQUEST. QUOTATION REQUESTS - INPUT.
003300*                   RATED-POLICY.  RATED POLICIES - OUTPUT.
003400*                   REJECT.        REJECTED REQUESTS - OUTPUT.
003500*                   RATING-REPORT. PRINT REPORT (REPORT WRITER).
003600*    ERROR MESSAGES USED.
003700*                   SY001, SY010, SY013.
003800*                   RT001 - RT006.
003900*
004000* CHANGES
004100* 14/03/87 MEF -  1.00 CREATED FOR THE SAO PAULO MOTOR ACCOUNT.
004200*                      SINGLE FLAT RATE PLUS AGE ADJUSTMENT ONLY,
004300*                      NO GIS/STATE COMPONENT AT THIS POINT.
004400* 02/09/88 MEF -  1.01 ADDED VALUE-BASED ADJUSTMENT PER BROKER
004500*                      REQUEST (RQ-VALUE / 10000 * RATE).
004600* 19/06/91 MEF -  1.02 GIS TABLE ADDED - RATE NOW VARIES BY THE
004700*                      27 STATE CODES, DEFAULT ZERO IF UNKNOWN.
004800* 11/02/93 MEF -  1.03 DEDUCTIBLE PERCENTAGE AND BROKER FEE
004900*                      MOVED ONTO THE REQUEST RECORD - WERE
005000*                      FLAT CONSTANTS IN THE PARAMETER FILE.
005100* 08/01/95 RTC -  1.04 REJECT FILE SPLIT OUT FROM THE POLICY
005200*                      FILE - PREVIOUSLY ONE FILE WITH A FLAG.
005300* 23/11/98 RTC -  1.05 Y2K - PRH-MIN-CAR-YEAR AND RQ-YEAR NOW
005400*                      HELD AS FULL 4-DIGIT YEARS THROUGHOUT;
005500*                      REMOVED THE WINDOWED 2-DIGIT COMPARE.
005600* 14/01/99 RTC -  1.06 Y2K FOLLOW UP - PRM-CURRENT-YEAR DEFAULT
005700*                      NOW TAKEN FROM CURRENT-DATE, NOT A HELD
005800*                      CONSTANT THAT HAD TO BE ROLLED BY HAND.
005900* 09/07/01 RTC -  1.07 POLICY LIMIT AND DEDUCTIBLE VALUE ADDED
006000*                      TO THE OUTPUT RECORD FOR THE UNDERWRITERS.
006100* 17/05/05 RTC -  1.08 REPORT CONVERTED TO REPORT WRITER TO
006200*                      MATCH THE PAYROLL CHECK REGISTER JOB.
006300* 22/10/12 RTC -  1.09 MONEY REDENOMINATED TO BRL, 2 DECIMAL
006400*                      PLACES THROUGHOUT - WAS 2 DP CRUZEIRO.
006500* 03/04/19 RTC -  1.10 PER-STATE CONTROL TOTALS ADDED TO THE
006600*                      FOOTING BLOCK - BROKER WANTED A STATE
006700*                      BREAKDOWN WITHOUT HAVING TO SORT THE RUN.
006800* 14/11/25 RTC -  2.00 RT0NN CONVERSION - REWRITTEN AS A STAND-
006900*                      ALONE NIGHTLY BATCH JOB (FORMERLY CALLED
007000*                      FROM THE OLD ON-LINE QUOTING SCREEN); NOW
007100*                      SHARES THE RT- PREFIX AND COPYBOOK SHAPE
007200*                      USED ACROSS THE REST OF THE RATING SUITE.
007300* 19/01/26 MEF -  2.01 RQ0114 - BASE RATE CONFIRMED AS LOADED
007400*                      BUT NOT ADDED INTO THE APPLIED RATE - SEE
007500*                      BB020 - BROKER RE-CHECKED THE OLD BASIC
007600*                      SOURCE AND THIS WAS ALWAYS THE CASE.
007700* 17/03/26 RTC -  2.02 DEDUCTIBLE VALUE NOW TAKEN OFF THE FINAL
007800*                      POLICY LIMIT, NOT THE BASE LIMIT - MATCHES
007900*                      THE BROKER'S OWN SPREADSHEET CHECK.
007910* 10/08/26 RTC -  2.03 WS-BASE-PREMIUM, WS-DEDUCT-DISCOUNT,
007915*                      WS-BASE-LIMIT AND WS-LIMIT-DEDUCT WIDENED
007920*                      TO 7 DECIMAL PLACES - THESE WERE HOLDING
007925*                      MONEY TO 2 PLACES AND ROUNDING TWICE, ONCE
007930*                      ON THE WAY IN AND AGAIN ON THE FINAL
007935*                      PREMIUM/LIMIT COMPUTE - UNDERWRITERS
007940*                      FLAGGED A FEW CENTS ADRIFT ON A CAR WITH
007945*                      A LARGE VALUE ADJUSTMENT. THE BROKER'S
007950*                      RULE IS ROUND ONCE, AT THE END - THESE
007955*                      FIELDS NOW HOLD FULL PRECISION SO THE
007960*                      ONLY ROUNDING IS ON RP-PREMIUM, POLICY
007965*                      LIMIT AND DEDUCT-VALUE.
008001*
008100*****************************************************************
008200*
008300 ENVIRONMENT DIVISION.
008400 COPY "ENVDIV.COB".
008500*
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800 COPY "SELRTPRM.COB".
008900 COPY "SELRTQRQ.COB".
009000 COPY "SELRTPOL.COB".
009100 COPY "SELRTREJ.COB".
009200 COPY "SELPRINT.COB".
009300*
009400 DATA DIVISION.
009500 FILE SECTION.
009600 COPY "FDRTPRM.COB".
009700 COPY "FDRTQRQ.COB".
009800 COPY "FDRTPOL.COB".
009900 COPY "FDRTREJ.COB".
010000*
010100 FD  PRINT-FILE
010200     REPORT IS RT-RATING-REPORT.
010300*
010400 WORKING-STORAGE SECTION.
010500*
010600 77  PROG-NAME                 PIC X(17)  VALUE "RT010   (2.02)".
010700*
010800 COPY "WSRTTAB.COB".
010900*
011000 01  WS-DATA.
011100     03  WS-REPLY              PIC X.
011200     03  RT-PARAM-STATUS       PIC XX     VALUE ZERO.
011300     03  RT-QUOTE-STATUS       PIC XX     VALUE ZERO.
011400     03  RT-POLICY-STATUS      PIC XX     VALUE ZERO.
011500     03  RT-REJECT-STATUS      PIC XX     VALUE ZERO.
011600     03  RT-PRINT-STATUS       PIC XX     VALUE ZERO.
011700     03  WS-PARAM-REC-LEN      PIC 9(2)   COMP  VALUE 8.
011800     03  WS-EVAL-MSG           PIC X(25)  VALUE SPACES.
011900     03  WS-REJECT-REASON      PIC X(4)   VALUE SPACES.
012000     03  WS-REJECT-TEXT        PIC X(60)  VALUE SPACES.
012100     03  WS-REC-CNT            PIC 9(7)   COMP  VALUE ZERO.
012200     03  WS-ACCEPT-CNT         PIC 9(7)   COMP  VALUE ZERO.
012300     03  WS-REJECT-CNT         PIC 9(7)   COMP  VALUE ZERO.
012400     03  WS-PREMIUM-TOTAL      PIC S9(9)V99      VALUE ZERO.
012500     03  WS-LIMIT-TOTAL        PIC S9(9)V99      VALUE ZERO.
012600     03  WS-PAGE-LINES         PIC 9(3)   COMP  VALUE 56.
012700     03  FILLER                PIC X(3).
012800*
012900 01  WS-EOF-SWITCHES           VALUE "N".
013000     03  WS-QUOTE-EOF-SW       PIC X.
013100         88  QR-EOF                  VALUE "Y".
013200         88  QR-NOT-EOF               VALUE "N".
013300     03  FILLER                PIC X(1).
013400*
013500 01  WS-WORK-FIELDS.
013600     03  WS-CAR-AGE            PIC S9(4)         VALUE ZERO.
013700     03  WS-AGE-ADJ            PIC SV9(5)        VALUE ZERO.
013800     03  WS-VALUE-ADJ          PIC SV9(5)        VALUE ZERO.
013900     03  WS-GIS-ADJ            PIC SV9(5)        VALUE ZERO.
014000     03  WS-APPLIED-RATE       PIC SV9(5)        VALUE ZERO.
014100     03  WS-BASE-PREMIUM       PIC S9(11)V9(7)   VALUE ZERO.
014200     03  WS-DEDUCT-DISCOUNT    PIC S9(11)V9(7)   VALUE ZERO.
014300     03  WS-BASE-LIMIT         PIC S9(11)V9(7)   VALUE ZERO.
014400     03  WS-LIMIT-DEDUCT       PIC S9(11)V9(7)   VALUE ZERO.
014500     03  WS-CURRENT-YEAR       PIC 9(4)          VALUE ZERO.
014600     03  WS-STATE-FOUND-SW     PIC X             VALUE "N".
014700         88  STATE-FOUND             VALUE "Y".
014800     03  WS-VALID-STATE-SW     PIC X             VALUE "N".
014900         88  STATE-IS-VALID          VALUE "Y".
015000     03  WS-FAIL-CODE          PIC X(4)          VALUE SPACES.
015100     03  WS-FAIL-TEXT          PIC X(60)         VALUE SPACES.
015200     03  WS-RECORD-FAILED-SW   PIC X             VALUE "N".
015300         88  REQUEST-FAILED           VALUE "Y".
015400     03  WS-RATE-PCT           PIC S9(3)V99      VALUE ZERO.
015500     03  WS-STATE-PRINT        PIC X(8)          VALUE SPACES.
015600     03  WS-CONV-DATE          PIC X(10)         VALUE SPACES.
015700     03  FILLER                PIC X(4)          VALUE SPACES.
015800*
015900 01  WS-DATE-FORMATS.
016000     03  WS-SWAP               PIC 99.
016100     03  WS-DATE               PIC X(10)  VALUE "99/99/9999".
016200     03  WS-UK  REDEFINES WS-DATE.
016300         05  WS-DAYS           PIC 99.
016400         05  FILLER            PIC X.
016500         05  WS-MONTH          PIC 99.
016600         05  FILLER            PIC X.
016700         05  WS-YEAR           PIC 9(4).
016800     03  WS-USA REDEFINES WS-DATE.
016900         05  WS-USA-MONTH      PIC 99.
017000         05  FILLER            PIC X.
017100         05  WS-USA-DAYS       PIC 99.
017200         05  FILLER            PIC X.
017300         05  FILLER            PIC 9(4).
017400     03  WS-INTL REDEFINES WS-DATE.
017500         05  WS-INTL-YEAR      PIC 9(4).
017600         05  FILLER            PIC X.
017700         05  WS-INTL-MONTH     PIC 99.
017800         05  FILLER            PIC X.
017900         05  WS-INTL-DAYS      PIC 99.
018000*
018100 01  WSE-DATE-BLOCK.
018200     03  WSE-YEAR               PIC 9(4).
018300     03  WSE-MONTH               PIC 99.
018400     03  WSE-DAYS                PIC 99.
018500     03  WSE-HH                   PIC 99.
018600     03  WSE-MM                   PIC 99.
018700     03  WSE-SS                   PIC 99.
018800     03  FILLER                   PIC X(6).
018900*
019000 01  WSD-TIME.
019100     03  WSD-HH                PIC 99.
019200     03  WSD-C1                PIC X     VALUE ":".
019300     03  WSD-MM                PIC 99.
019400     03  WSD-C2                PIC X     VALUE ":".
019500     03  WSD-SS                PIC 99.
019600     03  FILLER                PIC X(2).
019700*
019800 01  ERROR-MESSAGES.
019900*    SYSTEM WIDE
020000     03  SY001  PIC X(36) VALUE "SY001 ABORT RUN-CHECK FILES".
020100     03  SY010  PIC X(36) VALUE "SY010 RATE-PARAMS FILE MISSING".
020200     03  SY013  PIC X(36) VALUE "SY013 NO QUOTE-REQUESTS TO RUN".
020300*    PROGRAM SPECIFIC
020400     03  RT001  PIC X(36) VALUE "RT001 RATE-PARAM FILE READ ERR".
020500     03  RT002  PIC X(36) VALUE "RT002 RATE-PARAM HEADER MISSING".
020600     03  RT003  PIC X(36) VALUE "RT003 QUOTE-REQUEST OPEN ERR".
020700     03  RT004  PIC X(36) VALUE "RT004 RATED-POLICY OPEN ERR".
020800     03  RT005  PIC X(36) VALUE "RT005 REJECT FILE OPEN ERR".
020900     03  RT006  PIC X(36) VALUE "RT006 RATING-REPORT OPEN ERR".
021000     03  FILLER PIC X(2).
021100*
021200 01  ERROR-CODE-GROUP.
021300     03  ERROR-CODE            PIC 999.
021400     03  FILLER                PIC X(1).
021500*
021600 REPORT SECTION.
021700*
021800 RD  RT-RATING-REPORT
021900     CONTROL      FINAL
022000     PAGE LIMIT   WS-PAGE-LINES
022100     HEADING      1
022200     FIRST DETAIL 5
022300     LAST  DETAIL WS-PAGE-LINES.
022400*
022500 01  RT-REPORT-HEAD  TYPE PAGE HEADING.
022600     03  LINE  1.
022700         05  COL   1     PIC X(17)   SOURCE PROG-NAME.
022800         05  COL  40     PIC X(30)   VALUE
022900                          "NIGHTLY VEHICLE RATING REPORT".
023000         05  COL  95     PIC X(10)   SOURCE WS-CONV-DATE.
023100         05  COL 108     PIC X(5)    VALUE "PAGE ".
023200         05  COL 113     PIC ZZ9     SOURCE PAGE-COUNTER.
023300         05  FILLER       COL 117  PIC X(1)   VALUE SPACE.
023400     03  LINE  3.
023500         05  COL   2                 VALUE "REQ ID".
023600         05  COL  14                 VALUE "MAKE / MODEL".
023700         05  COL  40                 VALUE "YEAR".
023800         05  COL  47                 VALUE "VALUE".
023900         05  COL  60                 VALUE "RATE %".
024000         05  COL  69                 VALUE "PREMIUM".
024100         05  COL  82                 VALUE "DEDUCT VAL".
024200         05  COL  95                 VALUE "POLICY LIMIT".
024300         05  COL 110                 VALUE "ST".
024400*
024500 01  RT-DETAIL-LINE  TYPE DETAIL.
024600     03  LINE + 1.
024700         05  COL   2     PIC X(10)        SOURCE RP-ID.
024800         05  COL  14     PIC X(20)        SOURCE RP-MAKE.
024900         05  COL  35     PIC X(20)        SOURCE RP-MODEL.
025000         05  COL  40     PIC 9(4)         SOURCE RP-YEAR.
025100         05  COL  46     PIC ZZZ,ZZZ,ZZ9.99  SOURCE RP-VALUE.
025200         05  COL  60     PIC ZZ9.99       SOURCE WS-RATE-PCT.
025300         05  COL  69     PIC ZZZ,ZZ9.99   SOURCE RP-PREMIUM.
025400         05  COL  82     PIC ZZZ,ZZ9.99   SOURCE RP-DEDUCT-VALUE.
025500         05  COL  95     PIC ZZZ,ZZ9.99   SOURCE RP-POLICY-LIMIT.
025600         05  COL 110     PIC X(2)         SOURCE RP-STATE.
025700         05  FILLER       COL 113  PIC X(1)   VALUE SPACE.
025800*
025900 01  RT-STATE-HEAD  TYPE DETAIL.
026000     03  LINE + 2.
026100         05  COL   2                      VALUE
026200                          "PER-STATE SUMMARY - ACCEPTED QUOTES".
026300     03  LINE + 1.
026400         05  COL   2                      VALUE "STATE".
026500         05  COL  12                      VALUE "ACCEPTED".
026600         05  COL  24                      VALUE "PREMIUM TOTAL".
026700         05  FILLER       COL  38  PIC X(1)   VALUE SPACE.
026800*
026900 01  RT-STATE-LINE  TYPE DETAIL.
027000     03  LINE + 1.
027100         05  COL   2     PIC X(8)         SOURCE WS-STATE-PRINT.
027200         05  COL  12     PIC ZZ,ZZ9
027300                          SOURCE TOT-ACCEPT-CNT (WS-TOT-IX).
027400         05  COL  24     PIC Z,ZZZ,ZZ9.99
027500                          SOURCE TOT-PREMIUM (WS-TOT-IX).
027600         05  FILLER       COL  40  PIC X(1)   VALUE SPACE.
027700*
027800 01  RT-GRAND-TOTALS  TYPE CONTROL FOOTING FINAL.
027900     03  LINE + 2.
028000         05  COL   2                 VALUE "RECORDS READ    ".
028100         05  COL  20     PIC ZZZ,ZZ9
028200                          SOURCE WS-REC-CNT.
028300     03  LINE + 1.
028400         05  COL   2                 VALUE "RECORDS ACCEPTED".
028500         05  COL  20     PIC ZZZ,ZZ9
028600                          SOURCE WS-ACCEPT-CNT.
028700     03  LINE + 1.
028800         05  COL   2                 VALUE "RECORDS REJECTED".
028900         05  COL  20     PIC ZZZ,ZZ9
029000                          SOURCE WS-REJECT-CNT.
029100     03  LINE + 1.
029200         05  COL   2                 VALUE "TOTAL PREMIUM   ".
029300         05  COL  20     PIC Z,ZZZ,ZZZ,ZZ9.99
029400                          SOURCE WS-PREMIUM-TOTAL.
029500     03  LINE + 1.
029600         05  COL   2                 VALUE "TOTAL POLICY LIM".
029700         05  COL  22     PIC Z,ZZZ,ZZZ,ZZ9.99
029800                          SOURCE WS-LIMIT-TOTAL.
029900         05  FILLER       COL  40  PIC X(1)   VALUE SPACE.
030000*
030100 PROCEDURE DIVISION.
030200*
030300 AA000-MAIN SECTION.
030400*****************************
030410* TOP OF THE RUN - STAMPS THE REPORT HEADING TIME OF DAY FROM
030420* CURRENT-DATE BEFORE ANYTHING ELSE, THEN LOADS THE PARAMETER
030430* FILE, OPENS THE WORK FILES, RATES THE FEED AND PRINTS THE
030440* REPORT.  ANY STEP THAT FAILS DROPS STRAIGHT TO AA000-EXIT
030450* RATHER THAN LIMPING ON WITH HALF A RUN.
030460*
030500     MOVE     CURRENT-DATE TO WSE-DATE-BLOCK.
030600     MOVE     WSE-HH  TO WSD-HH.
030700     MOVE     WSE-MM  TO WSD-MM.
030800     MOVE     WSE-SS  TO WSD-SS.
030900     PERFORM  ZZ070-CONVERT-DATE THRU ZZ070-EXIT.
031000     MOVE     WS-DATE TO WS-CONV-DATE.
031100*
031200     PERFORM  AA010-LOAD-PARAMETERS THRU AA010-EXIT.
031300     IF       RT-PARAM-STATUS NOT = "00"
031400              GO TO AA000-EXIT.
031500*
031600     PERFORM  AA015-OPEN-FILES THRU AA015-EXIT.
031700     IF       WS-REPLY = "N"
031800              GO TO AA000-EXIT.
031900*
032000     PERFORM  AA020-PROCESS-REQUESTS THRU AA020-EXIT.
032100     PERFORM  AA030-PRINT-REPORT THRU AA030-EXIT.
032200*
032300     CLOSE    RT-QUOTE-FILE
032400              RT-POLICY-FILE
032500              RT-REJECT-FILE
032600              PRINT-FILE.
032700     GOBACK.
032800*
032900 AA000-EXIT.
033000     GOBACK.
033100*
033200 AA010-LOAD-PARAMETERS SECTION.
033300*****************************
033400* READS THE PARAMETER HEADER ROW (REC 1) THEN THE GIS STATE
033500* ROWS WHICH FOLLOW IT, BUILDING WS-GIS-TABLE AND
033600* WS-STATE-TOTALS FOR THE CONTROL-BREAK REPORT.
033700*
033800     MOVE     ZERO TO WS-CURRENT-YEAR.
033900     OPEN     INPUT RT-PARAM-FILE.
034000     IF       RT-PARAM-STATUS NOT = "00"
034100              DISPLAY SY010
034200              DISPLAY RT-PARAM-STATUS
034300              CLOSE   RT-PARAM-FILE
034400              GO TO AA010-EXIT.
034500*
034510* THE PARAMETER FILE IS A VARYING-LENGTH LINE SEQUENTIAL FILE -
034520* WS-PARAM-REC-LEN (SET HERE TO 8 FOR THE SHORT HEADER ROW AND
034530* TO 80 BELOW FOR THE WIDER GIS ROWS) IS THE FIELD NAMED IN THE
034540* FD'S DEPENDING ON CLAUSE IN FDRTPRM - SET IT BEFORE EVERY READ
034550* OF THIS FILE OR THE RUNTIME WILL TRUNCATE/PAD TO WHATEVER
034560* LENGTH WAS LEFT OVER FROM THE PREVIOUS READ.
034570*
034600     MOVE     8 TO WS-PARAM-REC-LEN.
034700     READ     RT-PARAM-FILE INTO RT-PARAM-HDR-RECORD
034800              AT END
034900                   MOVE "99" TO RT-PARAM-STATUS
035000                   DISPLAY RT002
035100                   CLOSE   RT-PARAM-FILE
035200                   GO TO AA010-EXIT
035300     END-READ.
035400     IF       RT-PARAM-STATUS NOT = "00"
035500              DISPLAY RT001
035600              DISPLAY RT-PARAM-STATUS
035700              CLOSE   RT-PARAM-FILE
035800              GO TO AA010-EXIT.
035900*
036000     MOVE     PRH-CURRENT-YEAR TO WS-CURRENT-YEAR.
036100     IF       WS-CURRENT-YEAR = ZERO
036200              MOVE WSE-YEAR TO WS-CURRENT-YEAR.
036300*
036400     PERFORM  ZZ010-BUILD-GIS-TABLE THRU ZZ010-EXIT.
036500     PERFORM  ZZ015-INIT-STATE-TOTALS THRU ZZ015-EXIT.
036600     CLOSE    RT-PARAM-FILE.
036700     MOVE     "00" TO RT-PARAM-STATUS.
036800*
036900 AA010-EXIT.
037000     EXIT.
037100*
037200 ZZ010-BUILD-GIS-TABLE SECTION.
037300*****************************
037310* SWITCHES WS-PARAM-REC-LEN TO THE WIDER GIS ROW LENGTH AND
037320* READS UNTIL EOF OR UNTIL 28 ROWS ARE LOADED, WHICHEVER COMES
037330* FIRST - THE GIS TABLE AND THE VALID-STATE TABLE IN WSRTTAB
037340* ARE KEPT AT THE SAME 28-ENTRY SIZE ON PURPOSE.
037350*
037400     MOVE     1 TO WS-GIS-IX.
037500     MOVE     80 TO WS-PARAM-REC-LEN.
037600*
037700 ZZ010-READ-GIS-ROW.
037800     READ     RT-PARAM-FILE INTO RT-PARAM-GIS-RECORD
037900              AT END
038000                   GO TO ZZ010-EXIT
038100     END-READ.
038200     IF       RT-PARAM-STATUS NOT = "00"
038300              GO TO ZZ010-EXIT.
038400     IF       WS-GIS-IX > 28
038500              GO TO ZZ010-EXIT.
038600     MOVE     PRG-STATE    TO GIS-STATE (WS-GIS-IX).
038700     MOVE     PRG-GIS-RATE TO GIS-RATE  (WS-GIS-IX).
038800     SET      WS-GIS-IX UP BY 1.
038900     GO TO    ZZ010-READ-GIS-ROW.
039000*
039100 ZZ010-EXIT.
039200     EXIT.
039300*
039400 ZZ015-INIT-STATE-TOTALS SECTION.
039500*****************************
039600* ONE BUCKET PER VALID STATE PLUS A 28TH "NO STATE" BUCKET -
039700* BUILT FROM WS-VALID-STATES SO THE REPORT CAN STILL CONTROL
039800* BREAK BY STATE WITHOUT A SORTED INPUT FILE.
039900*
040000     SET      WS-TOT-IX WS-VALID-IX TO 1.
040100 ZZ015-BUILD-BUCKET.
040200     IF       WS-VALID-IX > 27
040300              GO TO ZZ015-LAST-BUCKET.
040400     MOVE     WS-VALID-STATE (WS-VALID-IX)
040500                               TO TOT-STATE (WS-TOT-IX).
040600     MOVE     ZERO TO TOT-ACCEPT-CNT (WS-TOT-IX).
040700     MOVE     ZERO TO TOT-PREMIUM (WS-TOT-IX).
040800     SET      WS-TOT-IX   UP BY 1.
040900     SET      WS-VALID-IX UP BY 1.
041000     GO TO    ZZ015-BUILD-BUCKET.
041100*
041200 ZZ015-LAST-BUCKET.
041300     MOVE     SPACES TO TOT-STATE (28).
041400     MOVE     ZERO   TO TOT-ACCEPT-CNT (28).
041500     MOVE     ZERO   TO TOT-PREMIUM (28).
041600*
041700 ZZ015-EXIT.
041800     EXIT.
041900*
042000 AA015-OPEN-FILES SECTION.
042100*****************************
042110* OPENS THE THREE WORK FILES PLUS THE PRINT FILE - ANY ONE OF
042120* THE FOUR FAILING TO OPEN SETS WS-REPLY TO "N" AND DROPS OUT
042130* SO AA000 CAN BAIL WITHOUT HALF-OPENED FILES LEFT BEHIND.  THE
042140* PARAMETER FILE ITSELF WAS ALREADY OPENED AND CLOSED BACK IN
042150* AA010, IT IS NOT REOPENED HERE.
042160*
042200     MOVE     "Y" TO WS-REPLY.
042300     OPEN     INPUT RT-QUOTE-FILE.
042400     IF       RT-QUOTE-STATUS NOT = "00"
042500              DISPLAY RT003
042600              DISPLAY RT-QUOTE-STATUS
042700              MOVE "N" TO WS-REPLY
042800              GO TO AA015-EXIT.
042900*
043000     OPEN     OUTPUT RT-POLICY-FILE.
043100     IF       RT-POLICY-STATUS NOT = "00"
043200              DISPLAY RT004
043300              DISPLAY RT-POLICY-STATUS
043400              MOVE "N" TO WS-REPLY
043500              GO TO AA015-EXIT.
043600*
043700     OPEN     OUTPUT RT-REJECT-FILE.
043800     IF       RT-REJECT-STATUS NOT = "00"
043900              DISPLAY RT005
044000              DISPLAY RT-REJECT-STATUS
044100              MOVE "N" TO WS-REPLY
044200              GO TO AA015-EXIT.
044300*
044400     OPEN     OUTPUT PRINT-FILE.
044500     IF       RT-PRINT-STATUS NOT = "00"
044600              DISPLAY RT006
044700              DISPLAY RT-PRINT-STATUS
044800              MOVE "N" TO WS-REPLY
044900              GO TO AA015-EXIT.
045000*
045100     SUBTRACT 1 FROM WS-PAGE-LINES GIVING WS-PAGE-LINES.
045200     INITIATE RT-RATING-REPORT.
045300*
045400 AA015-EXIT.
045500     EXIT.
045600*
045700 AA020-PROCESS-REQUESTS SECTION.
045800*****************************
045900     MOVE     "N" TO WS-QUOTE-EOF-SW.
046000     PERFORM  BB005-READ-QUOTE-REQUEST THRU BB005-EXIT.
046100     PERFORM  BB000-PROCESS-ONE-REQUEST THRU BB000-EXIT
046200              UNTIL QR-EOF.
046300*
046400 AA020-EXIT.
046500     EXIT.
046600*
046700 BB005-READ-QUOTE-REQUEST SECTION.
046800*****************************
046810* ONE QUOTE REQUEST PER READ, SAME AS THE OLD PAYROLL SHOP'S
046820* ONE-EMPLOYEE-PER-READ HABIT - WS-REC-CNT IS A SIMPLE READ
046830* COUNT, KEPT SEPARATE FROM WS-ACCEPT-CNT/WS-REJECT-CNT BELOW
046840* SO THE THREE CAN BE CROSS-FOOTED ON THE OPERATOR'S RUN LOG.
046850*
046900     READ     RT-QUOTE-FILE
047000              AT END
047100                   SET QR-EOF TO TRUE
047200                   GO TO BB005-EXIT
047300     END-READ.
047400     IF       RT-QUOTE-STATUS NOT = "00"
047500              SET QR-EOF TO TRUE
047600              GO TO BB005-EXIT.
047700     ADD      1 TO WS-REC-CNT.
047800*
047900 BB005-EXIT.
048000     EXIT.
048100*
048200 BB000-PROCESS-ONE-REQUEST SECTION.
048300*****************************
048310* ONE REQUEST EITHER RATES CLEAN AND WRITES A POLICY, OR FAILS
048320* VALIDATION AND WRITES A REJECT - THERE IS NO THIRD OUTCOME,
048330* THE TWO PATHS BELOW ARE MUTUALLY EXCLUSIVE BY CONSTRUCTION.
048340*
048400     MOVE     "N" TO WS-RECORD-FAILED-SW.
048500     MOVE     SPACES TO WS-FAIL-CODE WS-FAIL-TEXT.
048600     PERFORM  BB010-VALIDATE-REQUEST THRU BB010-EXIT.
048700     IF       REQUEST-FAILED
048800              PERFORM BB050-WRITE-REJECT THRU BB050-EXIT
048900     ELSE
049000              PERFORM BB020-RATE-REQUEST THRU BB020-EXIT
049100              PERFORM BB030-WRITE-RATED-POLICY THRU BB030-EXIT
049200              PERFORM BB040-ACCUMULATE-TOTALS THRU BB040-EXIT
049300     END-IF.
049400     PERFORM  BB005-READ-QUOTE-REQUEST THRU BB005-EXIT.
049500*
049600 BB000-EXIT.
049700     EXIT.
049800*
049900 BB010-VALIDATE-REQUEST SECTION.
050000*****************************
050100* VALIDATION IS APPLIED IN THE ORDER LAID DOWN BY THE BROKER -
050200* FIRST FAILING RULE WINS, RQ0114 REFERS.
050300*
050310* V001-V002 CATCH A BLANK MAKE OR MODEL STRAIGHT FROM THE FEED -
050320* THESE TWO NEVER DEPEND ON THE PARAMETER FILE SO THEY RUN
050330* BEFORE ANY OF THE RANGE CHECKS BELOW, WHICH ALL COMPARE
050340* AGAINST THE PRH- LIMITS LOADED BY AA010.
050350*
050400     IF       RQ-MAKE = SPACES
050500              MOVE "V001" TO WS-FAIL-CODE
050600              MOVE "MAKE MUST BE NON-BLANK" TO WS-FAIL-TEXT
050700              SET REQUEST-FAILED TO TRUE
050800              GO TO BB010-EXIT.
050900     IF       RQ-MODEL = SPACES
051000              MOVE "V002" TO WS-FAIL-CODE
051100              MOVE "MODEL MUST BE NON-BLANK" TO WS-FAIL-TEXT
051200              SET REQUEST-FAILED TO TRUE
051300              GO TO BB010-EXIT.
051400     IF       RQ-YEAR < PRH-MIN-CAR-YEAR
051500              MOVE "V003" TO WS-FAIL-CODE
051600              MOVE "YEAR BELOW MINIMUM CAR YEAR" TO WS-FAIL-TEXT
051700              SET REQUEST-FAILED TO TRUE
051800              GO TO BB010-EXIT.
051900     IF       RQ-YEAR > WS-CURRENT-YEAR
052000              MOVE "V004" TO WS-FAIL-CODE
052100              MOVE "YEAR IS IN THE FUTURE" TO WS-FAIL-TEXT
052200              SET REQUEST-FAILED TO TRUE
052300              GO TO BB010-EXIT.
052350* V005-V006 BOUND THE CAR VALUE - MUST BE POSITIVE AND MUST NOT
052360* EXCEED THE PARAMETER FILE'S PRH-MAX-CAR-VALUE, WHICH THE
052370* BROKER RESETS EVERY TIME THE GIS TABLE IS REFRESHED.
052380*
052400     IF       RQ-VALUE NOT > ZERO
052500              MOVE "V005" TO WS-FAIL-CODE
052600              MOVE "VALUE MUST BE GREATER THAN ZERO"
052700                               TO WS-FAIL-TEXT
052800              SET REQUEST-FAILED TO TRUE
052900              GO TO BB010-EXIT.
053000     IF       RQ-VALUE > PRH-MAX-CAR-VALUE
053100              MOVE "V006" TO WS-FAIL-CODE
053200              MOVE "VALUE EXCEEDS MAXIMUM CAR VALUE"
053300                               TO WS-FAIL-TEXT
053400              SET REQUEST-FAILED TO TRUE
053500              GO TO BB010-EXIT.
053600     IF       RQ-DEDUCT-PCT < PRH-MIN-DEDUCT-PCT
053700              MOVE "V007" TO WS-FAIL-CODE
053800              MOVE "DEDUCTIBLE PCT BELOW MINIMUM" TO WS-FAIL-TEXT
053900              SET REQUEST-FAILED TO TRUE
054000              GO TO BB010-EXIT.
054100     IF       RQ-DEDUCT-PCT > PRH-MAX-DEDUCT-PCT
054200              MOVE "V008" TO WS-FAIL-CODE
054300              MOVE "DEDUCTIBLE PCT ABOVE MAXIMUM" TO WS-FAIL-TEXT
054400              SET REQUEST-FAILED TO TRUE
054500              GO TO BB010-EXIT.
054600     IF       RQ-BROKER-FEE < PRH-MIN-BROKER-FEE
054700              MOVE "V009" TO WS-FAIL-CODE
054800              MOVE "BROKER FEE BELOW MINIMUM" TO WS-FAIL-TEXT
054900              SET REQUEST-FAILED TO TRUE
055000              GO TO BB010-EXIT.
055100     IF       RQ-BROKER-FEE > PRH-MAX-BROKER-FEE
055200              MOVE "V010" TO WS-FAIL-CODE
055300              MOVE "BROKER FEE ABOVE MAXIMUM" TO WS-FAIL-TEXT
055400              SET REQUEST-FAILED TO TRUE
055500              GO TO BB010-EXIT.
055550* V011 ONLY FIRES WHEN A STATE WAS ACTUALLY SUPPLIED - A BLANK
055560* STATE IS LEFT FOR THE RATING STEP TO PRICE AT THE BASE RATE
055570* WITH NO GIS ADJUSTMENT, IT IS NOT A VALIDATION FAILURE ON ITS
055580* OWN.  THE 27 VALID CODES ARE HELD IN WS-VALID-STATE, BUILT BY
055590* WSRTTAB FROM THE SAME GIS PARAMETER ROWS ZZ010 LOADS.
055595*
055600     IF       RQ-STATE NOT = SPACES
055700              SET WS-VALID-IX TO 1
055800              SET STATE-IS-VALID TO FALSE
055900              SEARCH WS-VALID-STATE
056000                   WHEN WS-VALID-STATE (WS-VALID-IX) = RQ-STATE
056100                        SET STATE-IS-VALID TO TRUE
056200              END-SEARCH
056300              IF NOT STATE-IS-VALID
056400                   MOVE "V011" TO WS-FAIL-CODE
056500                   MOVE "STATE CODE NOT ONE OF THE 27 VALID CODES"
056600                                          TO WS-FAIL-TEXT
056700                   SET REQUEST-FAILED TO TRUE
056800                   GO TO BB010-EXIT
056900              END-IF
057000     END-IF.
057100*
057200 BB010-EXIT.
057300     EXIT.
057400*
057500 BB020-RATE-REQUEST SECTION.
057600*****************************
057700* RQ0114 - PRH-BASE-RATE IS LOADED BUT DELIBERATELY NOT ADDED
057800* IN BELOW - THE DYNAMIC RATE REPLACES IT ENTIRELY, ALWAYS HAS.
057900*
057910* CAR AGE IS FLOORED AT ZERO BELOW SO A PRE-REGISTRATION OR
057920* MISDATED CAR NEVER EARNS A NEGATIVE AGE DISCOUNT.  THE THREE
057930* RATE COMPONENTS (AGE/VALUE/GIS) ARE EACH ROUNDED TO 5 DECIMAL
057940* PLACES AS THEY ARE BUILT, MATCHING THE RATE TABLE ITSELF, WHICH
057950* IS HELD TO 5 DECIMALS THROUGHOUT.  ONLY THE MONEY FIELDS BELOW
057960* (PREMIUM/LIMIT/DEDUCTIBLE) ARE HELD AT FULL PRECISION AND
057970* ROUNDED JUST ONCE, ON THE FINAL COMPUTE OF EACH - SEE 2.03.
057980*
058000     COMPUTE  WS-CAR-AGE = WS-CURRENT-YEAR - RQ-YEAR.
058100     IF       WS-CAR-AGE < ZERO
058200              MOVE ZERO TO WS-CAR-AGE.
058300     COMPUTE  WS-AGE-ADJ ROUNDED =
058400              WS-CAR-AGE * PRH-AGE-ADJ-RATE.
058500     COMPUTE  WS-VALUE-ADJ ROUNDED =
058600              (RQ-VALUE / 10000) * PRH-VALUE-ADJ-RATE.
058700*
058800     SET      WS-GIS-IX TO 1.
058900     SET      STATE-FOUND TO FALSE.
059000     MOVE     ZERO TO WS-GIS-ADJ.
059100     IF       RQ-STATE NOT = SPACES
059200              SEARCH WS-GIS-ENTRY
059300                   WHEN GIS-STATE (WS-GIS-IX) = RQ-STATE
059400                        SET STATE-FOUND TO TRUE
059500                        MOVE GIS-RATE (WS-GIS-IX) TO WS-GIS-ADJ
059600              END-SEARCH
059700     END-IF.
059800*
059900     COMPUTE  WS-APPLIED-RATE ROUNDED =
060000              WS-AGE-ADJ + WS-VALUE-ADJ + WS-GIS-ADJ.
060100     IF       WS-APPLIED-RATE < ZERO
060200              MOVE ZERO TO WS-APPLIED-RATE.
060300*
060310* WS-BASE-PREMIUM AND WS-DEDUCT-DISCOUNT CARRY 7 DECIMAL PLACES
060320* SO NOTHING IS LOST BEFORE RP-PREMIUM ROUNDS THE RESULT DOWN TO
060330* THE 2 DECIMAL PLACES THE POLICY ACTUALLY PRINTS - ROUND ONCE,
060340* AT THE END, PER THE BROKER'S OWN RATING SPREADSHEET.
060400     COMPUTE  WS-BASE-PREMIUM =
060500              RQ-VALUE * WS-APPLIED-RATE.
060600     COMPUTE  WS-DEDUCT-DISCOUNT =
060700              WS-BASE-PREMIUM * RQ-DEDUCT-PCT.
060800     COMPUTE  RP-PREMIUM ROUNDED =
060900              WS-BASE-PREMIUM - WS-DEDUCT-DISCOUNT
061000                              + RQ-BROKER-FEE.
061100*
061110* SAME TREATMENT FOR THE POLICY LIMIT - WS-BASE-LIMIT AND
061120* WS-LIMIT-DEDUCT ARE HELD FULL PRECISION, RP-POLICY-LIMIT AND
061130* RP-DEDUCT-VALUE EACH ROUND ONLY ON THEIR OWN FINAL COMPUTE.
061140*
061200     COMPUTE  WS-BASE-LIMIT =
061300              RQ-VALUE * PRH-COVERAGE-PCT.
061400     COMPUTE  WS-LIMIT-DEDUCT =
061500              WS-BASE-LIMIT * RQ-DEDUCT-PCT.
061600     COMPUTE  RP-POLICY-LIMIT ROUNDED =
061700              WS-BASE-LIMIT - WS-LIMIT-DEDUCT.
061800     COMPUTE  RP-DEDUCT-VALUE ROUNDED =
061900              RP-POLICY-LIMIT * RQ-DEDUCT-PCT.
062000*
062100     MOVE     WS-APPLIED-RATE TO RP-APPLIED-RATE.
062200     MOVE     WS-GIS-ADJ      TO RP-GIS-ADJ.
062300     COMPUTE  WS-RATE-PCT ROUNDED = WS-APPLIED-RATE * 100.
062400*
062500 BB020-EXIT.
062600     EXIT.
062700*
062800 BB030-WRITE-RATED-POLICY SECTION.
062900*****************************
062910* CARRIES FORWARD THE REQUEST FIELDS THE BROKER WANTS ON THE
062920* OUTPUT POLICY RECORD UNCHANGED - THE RATED FIELDS (PREMIUM,
062930* LIMIT, DEDUCT-VALUE, APPLIED-RATE, GIS-ADJ) WERE ALREADY
062940* MOVED INTO RT-RATED-POLICY BACK IN BB020.
062950*
063000     MOVE     RQ-ID          TO RP-ID.
063100     MOVE     RQ-MAKE        TO RP-MAKE.
063200     MOVE     RQ-MODEL       TO RP-MODEL.
063300     MOVE     RQ-YEAR        TO RP-YEAR.
063400     MOVE     RQ-VALUE       TO RP-VALUE.
063500     MOVE     RQ-BROKER-FEE  TO RP-BROKER-FEE.
063600     MOVE     RQ-STATE       TO RP-STATE.
063700     WRITE    RT-RATED-POLICY.
063800     GENERATE RT-DETAIL-LINE.
063900*
064000 BB030-EXIT.
064100     EXIT.
064200*
064300 BB040-ACCUMULATE-TOTALS SECTION.
064400*****************************
064410* RUN-LEVEL GRAND TOTALS GO STRAIGHT INTO WS-ACCEPT-CNT AND THE
064420* TWO WS-...-TOTAL FIELDS BELOW FOR THE FINAL CONTROL FOOTING -
064430* THE PER-STATE SEARCH BELOW THEN ADDS THE SAME POLICY INTO ITS
064440* OWN BUCKET IN WS-STATE-TOTALS FOR THE PER-STATE BREAK.
064450*
064500     ADD      1 TO WS-ACCEPT-CNT.
064600     ADD      RP-PREMIUM      TO WS-PREMIUM-TOTAL.
064700     ADD      RP-POLICY-LIMIT TO WS-LIMIT-TOTAL.
064800*
064810* A BLANK RQ-STATE ALWAYS LANDS IN BUCKET 28 ("NO STATE"),
064820* BUILT BY ZZ015 - OTHERWISE SEARCH WS-STATE-ENTRY FINDS THE
064830* MATCHING BUCKET BY STATE CODE, LEAVING WS-TOT-IX POINTING AT
064840* IT FOR THE TWO ADD STATEMENTS BELOW.
064850*
064900     SET      WS-TOT-IX TO 1.
065000     IF       RQ-STATE = SPACES
065100              SET  WS-TOT-IX TO 28
065200     ELSE
065300              SEARCH WS-STATE-ENTRY
065400                   WHEN TOT-STATE (WS-TOT-IX) = RQ-STATE
065500                        CONTINUE
065600              END-SEARCH
065700     END-IF.
065800     ADD      1         TO TOT-ACCEPT-CNT (WS-TOT-IX).
065900     ADD      RP-PREMIUM TO TOT-PREMIUM (WS-TOT-IX).
066000*
066100 BB040-EXIT.
066200     EXIT.
066300*
066400 BB050-WRITE-REJECT SECTION.
066500*****************************
066600     MOVE     RQ-ID          TO RJ-ID.
066700     MOVE     WS-FAIL-CODE   TO RJ-REASON-CODE.
066800     MOVE     WS-FAIL-TEXT   TO RJ-REASON-TEXT.
066900     WRITE    RT-REJECT-RECORD.
067000     ADD      1 TO WS-REJECT-CNT.
067100*
067200 BB050-EXIT.
067300     EXIT.
067400*
067500 AA030-PRINT-REPORT SECTION.
067600*****************************
067615* SKIP THE PER-STATE BLOCK ENTIRELY IF NOTHING WAS ACCEPTED -
067630* A NIGHT WHERE THE WHOLE FEED REJECTS SHOULDN'T PRINT A BLANK
067645* STATE SUMMARY HEADING WITH NO LINES UNDER IT.
067660*
067675     IF       WS-ACCEPT-CNT = ZERO
067800              GO TO AA030-NO-DETAIL.
067900     GENERATE RT-STATE-HEAD.
068000     SET      WS-TOT-IX TO 1.
068050* WALKS ALL 28 BUCKETS (27 STATES BUILT FROM WS-VALID-STATES BY
068060* ZZ015 PLUS THE "NO STATE" 28TH BUCKET) - A PARAGRAPH-DRIVEN
068070* GO TO LOOP, NOT AN INLINE PERFORM, PER SHOP STANDARD.  ONE
068080* REPORT LINE PER BUCKET THAT ACTUALLY TOOK AN ACCEPTED QUOTE -
068090* THIS IS THE CONTROL BREAK BY STATE, BUILT WITHOUT REQUIRING
068095* THE INPUT FILE TO ARRIVE IN STATE ORDER.
068100 AA030-STATE-LOOP.
068200     IF       WS-TOT-IX > 28
068300              GO TO AA030-NO-DETAIL.
068400     IF       TOT-ACCEPT-CNT (WS-TOT-IX) = ZERO
068500              GO TO AA030-NEXT-STATE.
068600     IF       TOT-STATE (WS-TOT-IX) = SPACES
068700              MOVE "NO STATE" TO WS-STATE-PRINT
068800     ELSE
068900              MOVE TOT-STATE (WS-TOT-IX) TO WS-STATE-PRINT.
069000     GENERATE RT-STATE-LINE.
069100 AA030-NEXT-STATE.
069200     SET      WS-TOT-IX UP BY 1.
069300     GO TO    AA030-STATE-LOOP.
069400*
069500 AA030-NO-DETAIL.
069600     TERMINATE RT-RATING-REPORT.
069700*
069800 AA030-EXIT.
069900     EXIT.
070000*
070100 ZZ070-CONVERT-DATE SECTION.
070200*****************************
070300* BUILDS WS-DATE FOR THE REPORT HEADING FROM CURRENT-DATE -
070400* UK FORM ALWAYS USED FOR THIS REPORT, NO LOCALE SWITCH.
070500*
070510* WS-DATE IS CARRIED AS THREE SEPARATE FIELDS (WS-DAYS/WS-MONTH/
070520* WS-YEAR) RATHER THAN ONE YYYYMMDD GROUP SO THE HEADING CAN
070530* PRINT DD/MM/YYYY WITHOUT ANY EDITING PICTURE GYMNASTICS - THE
070540* USA AND INTL REDEFINES IN WS-DATA ARE KEPT FOR THE DAY THIS
070550* REPORT IS WANTED IN ANOTHER BROKER'S HOUSE FORMAT.
070560*
070600     MOVE     WSE-YEAR  TO WS-YEAR.
070700     MOVE     WSE-MONTH TO WS-MONTH.
070800     MOVE     WSE-DAYS  TO WS-DAYS.
070900*
071000 ZZ070-EXIT.
071100     EXIT.
071200*
