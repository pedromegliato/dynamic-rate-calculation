000100*****************************************************************
000200*   SELECT  -  RATE PARAMETER FILE (HEADER + GIS STATE ROWS)     *
000300*****************************************************************
000400* 14/11/25 RTC - 001 CREATED.
000500*
000600     SELECT  RT-PARAM-FILE    ASSIGN      RATE-PARAMS
000700                               ORGANIZATION LINE SEQUENTIAL
000800                               STATUS       RT-PARAM-STATUS.
000900*
