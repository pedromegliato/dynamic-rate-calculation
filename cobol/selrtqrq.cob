000100*****************************************************************
000200*   SELECT  -  QUOTATION REQUEST FILE (INPUT)                    *
000300*****************************************************************
000400* 14/11/25 RTC - 001 CREATED.
000500*
000600     SELECT  RT-QUOTE-FILE     ASSIGN      QUOTE-REQUEST
000700                               ORGANIZATION SEQUENTIAL
000800                               STATUS       RT-QUOTE-STATUS.
000900*
