000100*****************************************************************
000200*                                                                *
000300*   ENVDIV  -  STANDARD ENVIRONMENT DIVISION HEADER              *
000400*   COPIED INTO EVERY RT0NN RATING PROGRAM                       *
000500*                                                                *
000600*****************************************************************
000700*
000800* 14/11/25 RTC -  001  CREATED FOR THE RATING SYSTEM CONVERSION.
000900* 03/12/25 RTC -  002  ADDED UPSI-0 TEST-RUN SWITCH FOR PHASE-2
001000*                      SELF-TEST RUNS ON THE SAMPLE REQUEST FILE.
001100* 19/01/26 MEF -  003  ADDED VALID-STATE-CHAR CLASS, RQ0114.
001150* 10/08/26 RTC -  004  BACKED OUT THE UPSI-0 SWITCH AND THE
001160*                      VALID-STATE-CHAR CLASS FROM 002/003 - THE
001170*                      PHASE-2 SELF-TEST NEVER WENT AHEAD AND THE
001180*                      STATE CHECK IN BB010 USES THE WS-VALID-
001190*                      STATE TABLE, NOT A CHARACTER CLASS - BOTH
001200*                      WERE SAT HERE UNUSED.  IF A TEST-RUN MODE
001210*                      OR A STATE-LETTER CLASS TEST IS WANTED
001220*                      LATER, RE-ADD WITH A REAL CALLER.
001230*
001300 CONFIGURATION SECTION.
001400 SOURCE-COMPUTER.       IBM-370.
001500 OBJECT-COMPUTER.       IBM-370.
001600 SPECIAL-NAMES.
001700     C01              IS TOP-OF-FORM.
002100*
