000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR THE QUOTATION REQUEST FILE             *
000400*        ONE RECORD PER QUOTATION, NO KEY - READ IN SEQUENCE     *
000500*                                                                *
000600*****************************************************************
000700*  RECORD SIZE NOMINAL 82 BYTES PER THE RATING SPEC - COMP FIELD *
000800*  WIDTHS ARE COMPILER DEPENDENT SO FILLER PADS TO A ROUND SIZE. *
000900*
001000* 14/11/25 RTC - 001 CREATED.
001100* 02/12/25 RTC - 002 RQ-STATE VALIDATED AGAINST WS-VALID-STATES
001200*                    IN WSRTTAB, SEE BB010-VALIDATE-REQUEST.
001300*
001400 FD  RT-QUOTE-FILE
001500     RECORD CONTAINS 82 CHARACTERS.
001600*
001700 01  RT-QUOTE-REQUEST.
001800     03  RQ-ID                PIC X(10).
001900     03  RQ-MAKE               PIC X(20).
002000     03  RQ-MODEL              PIC X(20).
002100     03  RQ-YEAR               PIC 9(4).
002200     03  RQ-VALUE              PIC S9(7)V99  COMP.
002300     03  RQ-DEDUCT-PCT         PIC V9(5).
002400     03  RQ-BROKER-FEE         PIC 9(5)V99.
002500     03  RQ-STATE              PIC X(2).
002600     03  FILLER                PIC X(11).
002700*
