000100*****************************************************************
000200*   SELECT  -  RATED POLICY OUTPUT FILE                          *
000300*****************************************************************
000400* 14/11/25 RTC - 001 CREATED.
000500*
000600     SELECT  RT-POLICY-FILE    ASSIGN      RATED-POLICY
000700                               ORGANIZATION SEQUENTIAL
000800                               STATUS       RT-POLICY-STATUS.
000900*
