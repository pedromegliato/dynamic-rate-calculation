000100*****************************************************************
000200*   SELECT  -  RATING REPORT PRINT FILE - 132 COLS LANDSCAPE     *
000300*****************************************************************
000400* 14/11/25 RTC - 001 CREATED - LIFTED FROM THE SHOP'S SELPRINT
000500*                    HABIT USED BY THE OTHER REPORT-WRITER JOBS.
000600*
000700     SELECT  PRINT-FILE        ASSIGN      RATING-REPORT
000800                               ORGANIZATION LINE SEQUENTIAL
000900                               STATUS       RT-PRINT-STATUS.
001000*
