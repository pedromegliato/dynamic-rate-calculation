000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR THE RATED POLICY OUTPUT FILE           *
000400*        ONE RECORD PER ACCEPTED QUOTATION, WRITTEN SEQUENTIAL.  *
000500*                                                                *
000600*****************************************************************
000700*  FILE SIZE 120 BYTES.                                         *
000800*
000900* 14/11/25 RTC - 001 CREATED.
001000* 21/11/25 RTC - 002 ADDED RP-GIS-ADJ SO THE STATE COMPONENT OF
001100*                    THE RATE IS VISIBLE ON THE OUTPUT RECORD,
001200*                    NOT JUST BURIED IN RP-APPLIED-RATE.
001300*
001400 FD  RT-POLICY-FILE
001500     RECORD CONTAINS 120 CHARACTERS.
001600*
001700 01  RT-RATED-POLICY.
001800     03  RP-ID                 PIC X(10).
001900     03  RP-MAKE                PIC X(20).
002000     03  RP-MODEL               PIC X(20).
002100     03  RP-YEAR                PIC 9(4).
002200     03  RP-VALUE               PIC S9(7)V99.
002300     03  RP-APPLIED-RATE        PIC SV9(5).
002400     03  RP-GIS-ADJ             PIC V9(5).
002500     03  RP-PREMIUM             PIC S9(9)V99.
002600     03  RP-DEDUCT-VALUE        PIC S9(9)V99.
002700     03  RP-POLICY-LIMIT        PIC S9(9)V99.
002800     03  RP-BROKER-FEE          PIC 9(5)V99.
002900     03  RP-STATE               PIC X(2).
003000     03  FILLER                 PIC X(12).
003100*
