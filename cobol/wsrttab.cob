000100*****************************************************************
000200*                                                                *
000300*   WORKING STORAGE TABLES FOR THE RATING RUN                   *
000400*     WS-GIS-TABLE        -  STATE CODE TO GIS RATE ADJUSTMENT   *
000500*     WS-VALID-STATES     -  THE 27 VALID BRAZILIAN STATE CODES  *
000600*     WS-STATE-TOTALS     -  PER STATE CONTROL TOTALS FOR RPT    *
000700*                                                                *
000800*****************************************************************
000900*
001000* 14/11/25 RTC - 001 CREATED.
001100* 21/11/25 RTC - 002 ADDED THE 28TH ENTRY ("NO STATE") TO
001200*                    WS-STATE-TOTALS SO BLANK-STATE REQUESTS
001300*                    STILL LAND IN THE CONTROL-BREAK BLOCK.
001400* 03/12/25 RTC - 003 WS-VALID-STATES RECAST AS A REDEFINES OF A
001500*                    SINGLE LITERAL RATHER THAN 27 VALUE CLAUSES
001600*                    - EASIER TO PROOF AGAINST THE RQ0114 LIST.
001700*
001800 01  WS-GIS-TABLE.
001900     03  WS-GIS-ENTRY          OCCURS 28 TIMES
002000                                INDEXED BY WS-GIS-IX.
002100         05  GIS-STATE         PIC X(2).
002200         05  GIS-RATE          PIC V9(5).
002300     03  FILLER                PIC X(1).
002400*
002500 01  WS-VALID-STATE-GROUP.
002600     03  WS-VALID-STATE-LIT    PIC X(54)
002700         VALUE "ACALAPAMBACEDFESGOMAMTMSMGPAPBPRPEPIRJRNRSRO
002800-    "RRSCSPSETO".
002900     03  WS-VALID-STATES REDEFINES WS-VALID-STATE-LIT.
003000         05  WS-VALID-STATE    PIC X(2)  OCCURS 27 TIMES
003100                                INDEXED BY WS-VALID-IX.
003200     03  FILLER                PIC X(1).
003300*
003400 01  WS-STATE-TOTALS.
003500     03  WS-STATE-ENTRY        OCCURS 28 TIMES
003600                                INDEXED BY WS-TOT-IX.
003700         05  TOT-STATE         PIC X(2).
003800         05  TOT-ACCEPT-CNT    PIC 9(5)     COMP.
003900         05  TOT-PREMIUM       PIC S9(9)V99.
004000     03  FILLER                PIC X(1).
004100*
