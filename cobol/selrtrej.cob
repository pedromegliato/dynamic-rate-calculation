000100*****************************************************************
000200*   SELECT  -  REJECTED REQUEST OUTPUT FILE                      *
000300*****************************************************************
000400* 14/11/25 RTC - 001 CREATED.
000500*
000600     SELECT  RT-REJECT-FILE    ASSIGN      REJECT
000700                               ORGANIZATION SEQUENTIAL
000800                               STATUS       RT-REJECT-STATUS.
000900*
