000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR THE REJECTED REQUEST OUTPUT FILE       *
000400*                                                                *
000500*****************************************************************
000600*  FILE SIZE 75 BYTES.                                          *
000700*
000800* 14/11/25 RTC - 001 CREATED.
000850* 10/08/26 RTC - 002 RJ-REASON-TEXT WAS ONE BYTE SHORT OF THE
000860*                    BROKER'S SPEC - WIDENED 59 TO 60 AND GREW
000870*                    THE RECORD TO 75 - DO NOT SHRINK THIS FIELD
000880*                    AGAIN TO MAKE ROOM FOR FILLER.
000900*
001000 FD  RT-REJECT-FILE
001100     RECORD CONTAINS 75 CHARACTERS.
001200*
001300 01  RT-REJECT-RECORD.
001400     03  RJ-ID                 PIC X(10).
001500     03  RJ-REASON-CODE        PIC X(4).
001600     03  RJ-REASON-TEXT        PIC X(60).
001700     03  FILLER                PIC X(1).
001800*
